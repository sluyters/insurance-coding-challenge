000100*****************************************************************
000200*                                                               *
000300*            Termination Date - Regime Rules Calculator         *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.    TDCALC01.
001100     AUTHOR.        K J HARLOW.
001200     INSTALLATION.  APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.  11/04/1987.
001400     DATE-COMPILED.
001500     SECURITY.      COPYRIGHT (C) 1987-2015 AND LATER, APPLEWOOD
001600                    COMPUTERS.  DISTRIBUTED UNDER THE GNU GENERAL
001700                    PUBLIC LICENSE.  SEE THE FILE COPYING FOR
001800                    DETAILS.
001900*
002000*    Remarks.      Works out the earliest standard termination date
002100*                  of a non-life contract under whichever of the two
002200*                  notice-period regimes applies, given a contract
002300*                  start date, the customer's earliest desired
002400*                  termination date and the earliest date notice can
002500*                  be given.  Called once per request by TD000.
002600*
002700*                  Regime A (renewal 04/04/14 to 30/09/24) - 3
002800*                  months notice, termination at the anniversary
002900*                  only.  Regime B (renewal from 01/10/24) - 2
003000*                  months notice; after the first contract year,
003100*                  termination at any time.  Renewal before
003200*                  04/04/14 is outside what this module supports.
003300*
003400*    Called Modules.
003500*                  None.
003600*
003700*    Files used :  None - called subprogram, no files of its own.
003800*
003900*    Linkage     : WS-TD-Calc-Parms (copybook wstdcall.cob)
004000*                     WS-TD-CP-Contract-Start  (in)
004100*                     WS-TD-CP-Expected-Term   (in, already defaulted)
004200*                     WS-TD-CP-Reference-Date  (in, already defaulted)
004300*                     WS-TD-CP-Term-Date       (out) earliest term date
004400*                     WS-TD-CP-Law             (out) 2024 or 2014
004500*                     WS-TD-CP-Error-Sw        (out) Y = unsupported
004600*                                                     renewal range
004700*
004800* Changes:
004900* 11/04/87 kjh - 1.0.0  Created - termination notice project.  Only
005000*                       one regime existed at the time (the 3 month,
005100*                       anniversary-only rule, here "Regime 2014" for
005200*                       want of its later name) - coded as a single
005300*                       path, no regime selection yet.
005400* 21/01/88 kjh -    .1  Whole-years-between was one out when the
005500*                       request date fell exactly on the anniversary;
005600*                       boundary changed from <= to <.
005700* 19/05/89 kjh -    .2  Add-years Feb 29 clamp added - a Leap Day
005800*                       start date was renewing on 01/03 not 28/02.
005900* 02/09/91 kjh -    .3  Add-months now clamps to the last day of the
006000*                       target month (was overflowing into the
006100*                       following month for short Februaries).
006200* 17/02/94 dps -       Comment tidy in whole-years-between, no chg.
006300* 14/01/98 rgt - 1.1.0  Year 2000 review: leap year test already
006400*                       handles 2000 (div 400) in both the add-years
006500*                       and add-months paths - no code change, both
006600*                       re-run against 29/02/2000 test cases.
006700* 02/03/99 rgt -    .1  Logged Y2K sign-off per the review above.
006800* 23/06/09 vbc - 1.2.0  Second regime added ahead of the 2024 consumer
006900*                       notice-period change - renamed the old rule
007000*                       Regime 2014 (3 months, anniversary only) and
007100*                       added Regime 2024 (2 months, any time after
007200*                       year one) plus the renewal-date regime switch.
007300*                       Re-pointed at the shared wstddate.cob areas.
007400* 11/03/13 vbc -    .1  Copyright notice update.
007500* 19/03/15 dps - 1.3.0  Regime 2024's "first contract year" branch
007600*                       was comparing Expected-Term against the
007700*                       notice-end before taking the later of the
007800*                       two - order of the MAX swapped to match the
007900*                       rule note, no case in the test pack changed.
008000* 11/09/23 dps - 1.3.1  WS-TD-Months-Total was binary-short - a
008100*                       renewal year past about 2730 (still in range
008200*                       as far as TDDATE01 is concerned) overflowed
008300*                       it and threw Add-Months off.  Widened it and
008400*                       WS-TD-New-Year to binary-long.  Also added a
008500*                       class check on the three incoming linkage
008600*                       dates - this module trusted TD000 to have
008700*                       run them through TDDATE01 first, no guard of
008800*                       its own if it is ever called from anywhere
008900*                       else.
009000*
009100*****************************************************************
009200* Copyright Notice.
009300* ****************
009400*
009500* This notice supersedes all prior copyright notices in this module.
009600*
009700* This program is part of the Applewood Computers Termination Date
009800* Engine and is Copyright (C) 1987-2015 and later, Applewood Computers.
009900*
010000* This program is free software; you can redistribute it and/or
010100* modify it under the terms of the GNU General Public License as
010200* published by the Free Software Foundation; version 3 and later,
010300* for PERSONAL USAGE ONLY and that includes use within a business
010400* but EXCLUDES repackaging or use for Resale, Rental or Hire in any
010500* way.
010600*
010700* Anyone interested in repackaging, redevelopment for resale or
010800* distribution in a rental or hire mode must first take up their
010900* commercial plans and proposals with Applewood Computers.
011000*
011100* This program is distributed in the hope that it will be useful,
011200* but WITHOUT ANY WARRANTY; without even the implied warranty of
011300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
011400* GNU General Public License for more details.
011500*
011600* You should have received a copy of the GNU General Public
011700* License along with this program; see the file COPYING.  If not,
011800* write to the Free Software Foundation, 59 Temple Place, Suite
011900* 330, Boston, MA 02111-1307 USA.
012000*
012100*****************************************************************
012200*
012300 ENVIRONMENT DIVISION.
012400*================================
012500*
012600 CONFIGURATION SECTION.
012700 SPECIAL-NAMES.
012800     CLASS TD-NUMERIC-CLASS IS "0" THRU "9".
012900*
013000 DATA DIVISION.
013100*================================
013200*
013300 WORKING-STORAGE SECTION.
013400*-----------------------
013500 77  Prog-Name              pic x(20)   value "TDCALC01 (1.3.0)".
013600*
013700 01  WS-Data.
013800*  WS-TD-Add-N holds the years or months to add, set by the caller
013900*  of zz060-Add-Years / zz070-Add-Months before each PERFORM.
014000     03  WS-TD-Add-N         pic s9(4)  comp.
014100     03  WS-TD-Anniv-Month   pic 99     comp.
014200     03  WS-TD-Anniv-Day     pic 99     comp.
014300     03  WS-TD-New-Year      binary-long.
014400     03  WS-TD-New-Month     pic 99     comp.
014500     03  WS-TD-Div-Result    pic 9(6)   comp.
014600     03  WS-TD-Div-Remainder pic 99     comp.
014700     03  FILLER              pic x(2).
014800*
014900 copy "wstddate.cob".
015000*
015100 LINKAGE SECTION.
015200****************
015300*
015400 copy "wstdcall.cob".
015500*
015600 PROCEDURE DIVISION USING WS-TD-Calc-Parms.
015700*=========================================
015800*
015900 aa000-Main                 section.
016000***********************************
016100*
016200*  This module trusts TD000 to hand it dates already passed by
016300*  TDDATE01 - but it is a called subprogram, and a called subprogram
016400*  does not get to assume who is calling it this year or next.  A
016500*  non-numeric linkage date is reported back the same way an
016600*  out-of-range renewal is, there being no separate error code for it
016700*  on this interface.
016800*
016900     if       WS-TD-CP-Contract-Start is not TD-NUMERIC-CLASS
017000              or WS-TD-CP-Expected-Term  is not TD-NUMERIC-CLASS
017100              or WS-TD-CP-Reference-Date is not TD-NUMERIC-CLASS
017200              set WS-TD-CP-Out-Of-Range to true
017300              goback.
017400*
017500*  Step 1 - latest renewal = contract start + whole years between
017600*  contract start and expected termination.
017700*
017800     move     WS-TD-CP-Contract-Start to WS-TD-Work-Date9.
017900     move     WS-TD-CP-Expected-Term  to WS-TD-End-Date9.
018000     perform  zz080-Whole-Years-Between thru zz080-Exit.
018100     move     WS-TD-Whole-Years to WS-TD-Add-N.
018200     perform  zz060-Add-Years thru zz060-Exit.
018300     move     WS-TD-Result-Date9 to WS-TD-Renewal-Date9.
018400*
018500*  Step 2 - pick the regime by the latest renewal date.
018600*
018700     perform  bb010-Select-Regime thru bb010-Exit.
018800     if       WS-TD-CP-Out-Of-Range
018900              goback.
019000*
019100*  Step 3 - earliest-notice-end = reference date + the regime's
019200*  notice period (2024 = 2 months, 2014 = 3 months).
019300*
019400     move     WS-TD-CP-Reference-Date to WS-TD-Work-Date9.
019500     if       WS-TD-CP-Law = "2024"
019600              move 2 to WS-TD-Add-N
019700     else
019800              move 3 to WS-TD-Add-N.
019900     perform  zz070-Add-Months thru zz070-Exit.
020000     move     WS-TD-Result-Date9 to WS-TD-Notice-Date9.
020100*
020200*  Step 4 - apply the regime-specific rule.
020300*
020400     if       WS-TD-CP-Law = "2024"
020500              perform bb020-Regime-2024 thru bb020-Exit
020600     else
020700              perform bb030-Regime-2014 thru bb030-Exit.
020800     goback.
020900*
021000 aa000-Exit. exit section.
021100*
021200 bb010-Select-Regime         section.
021300***********************************
021400*
021500     set      WS-TD-CP-In-Range to true.
021600     if       WS-TD-Renewal-Date9 >= 20241001
021700              move "2024" to WS-TD-CP-Law
021800              go to bb010-Exit.
021900     if       WS-TD-Renewal-Date9 >= 20140404
022000              move "2014" to WS-TD-CP-Law
022100              go to bb010-Exit.
022200     set      WS-TD-CP-Out-Of-Range to true.
022300*
022400 bb010-Exit. exit section.
022500*
022600 bb020-Regime-2024           section.
022700***********************************
022800*
022900*  2 months notice.  Still in the first contract year (renewal has
023000*  not happened yet, i.e. renewal date = contract start) means
023100*  termination only at the first anniversary unless notice or the
023200*  customer's desired date pushes it later.  Otherwise terminate
023300*  any time subject to the 2 months notice.
023400*
023500     if       WS-TD-Renewal-Date9 = WS-TD-CP-Contract-Start
023600              move WS-TD-Renewal-Date9 to WS-TD-Work-Date9
023700              move 1 to WS-TD-Add-N
023800              perform zz060-Add-Years thru zz060-Exit
023900              move WS-TD-Result-Date9 to WS-TD-CP-Term-Date
024000     else
024100              move WS-TD-CP-Expected-Term to WS-TD-CP-Term-Date.
024200     if       WS-TD-CP-Expected-Term > WS-TD-CP-Term-Date
024300              move WS-TD-CP-Expected-Term to WS-TD-CP-Term-Date.
024400     if       WS-TD-Notice-Date9 > WS-TD-CP-Term-Date
024500              move WS-TD-Notice-Date9 to WS-TD-CP-Term-Date.
024600*
024700 bb020-Exit. exit section.
024800*
024900 bb030-Regime-2014           section.
025000***********************************
025100*
025200*  3 months notice, anniversary only.  Note that the plain MAX below
025300*  can land past the next anniversary - that is what the source
025400*  rules call for, it is not rolled forward to a later one.
025500*
025600     move     WS-TD-Renewal-Date9 to WS-TD-Work-Date9.
025700     move     1 to WS-TD-Add-N.
025800     perform  zz060-Add-Years thru zz060-Exit.
025900     move     WS-TD-Result-Date9 to WS-TD-CP-Term-Date.
026000     if       WS-TD-CP-Expected-Term > WS-TD-CP-Term-Date
026100              move WS-TD-CP-Expected-Term to WS-TD-CP-Term-Date.
026200     if       WS-TD-Notice-Date9 > WS-TD-CP-Term-Date
026300              move WS-TD-Notice-Date9 to WS-TD-CP-Term-Date.
026400*
026500 bb030-Exit. exit section.
026600*
026700 zz060-Add-Years             section.
026800***********************************
026900*
027000*  WS-TD-Work-Date + WS-TD-Add-N years -> WS-TD-Result-Date.  A
027100*  29 Feb start clamps to 28 Feb in a non-leap result year.
027200*
027300     add      WS-TD-Add-N to WS-TD-Work-Year giving WS-TD-Result-Year.
027400     move     WS-TD-Work-Month to WS-TD-Result-Month.
027500     move     WS-TD-Work-Day   to WS-TD-Result-Day.
027600     if       WS-TD-Result-Month = 2 and WS-TD-Result-Day = 29
027700              move WS-TD-Result-Year to WS-TD-Leap-Test-Year
027800              perform zz090-Check-Leap-Year thru zz090-Exit
027900              if   WS-TD-Not-Leap-Year
028000                   move 28 to WS-TD-Result-Day
028100              end-if
028200     end-if.
028300*
028400 zz060-Exit. exit section.
028500*
028600 zz070-Add-Months            section.
028700***********************************
028800*
028900*  WS-TD-Work-Date + WS-TD-Add-N months -> WS-TD-Result-Date.  The
029000*  day is clamped to the last day of the resulting month.
029100*
029200     compute  WS-TD-Months-Total =
029300                 (WS-TD-Work-Year * 12) + (WS-TD-Work-Month - 1)
029400                                         + WS-TD-Add-N.
029500     compute  WS-TD-New-Year  = WS-TD-Months-Total / 12.
029600     compute  WS-TD-New-Month = WS-TD-Months-Total
029700                                 - (WS-TD-New-Year * 12) + 1.
029800     move     WS-TD-New-Year  to WS-TD-Result-Year.
029900     move     WS-TD-New-Month to WS-TD-Result-Month.
030000     move     WS-TD-Work-Day  to WS-TD-Result-Day.
030100     move     WS-TD-New-Year  to WS-TD-Leap-Test-Year.
030200     perform  zz090-Check-Leap-Year       thru zz090-Exit.
030300     perform  zz100-Set-Result-Month-Days thru zz100-Exit.
030400     if       WS-TD-Result-Day > WS-TD-Month-Days
030500              move WS-TD-Month-Days to WS-TD-Result-Day.
030600*
030700 zz070-Exit. exit section.
030800*
030900 zz080-Whole-Years-Between   section.
031000***********************************
031100*
031200*  Largest k such that WS-TD-Work-Date + k years <= WS-TD-End-Date,
031300*  into WS-TD-Whole-Years.  A 29 Feb start compares via its clamped
031400*  28 Feb anniversary.
031500*
031600     subtract WS-TD-Work-Year from WS-TD-End-Year
031700                               giving WS-TD-Whole-Years.
031800     move     WS-TD-Work-Month to WS-TD-Anniv-Month.
031900     if       WS-TD-Work-Month = 2 and WS-TD-Work-Day = 29
032000              move 28 to WS-TD-Anniv-Day
032100     else
032200              move WS-TD-Work-Day to WS-TD-Anniv-Day.
032300     if       WS-TD-End-Month < WS-TD-Anniv-Month
032400              subtract 1 from WS-TD-Whole-Years
032500     else
032600              if   WS-TD-End-Month = WS-TD-Anniv-Month
032700                   and WS-TD-End-Day < WS-TD-Anniv-Day
032800                   subtract 1 from WS-TD-Whole-Years
032900              end-if.
033000*
033100 zz080-Exit. exit section.
033200*
033300 zz090-Check-Leap-Year       section.
033400***********************************
033500*
033600*  Tests WS-TD-Leap-Test-Year, divisible by 4 except centuries not
033700*  divisible by 400.
033800*
033900     set      WS-TD-Not-Leap-Year to true.
034000     divide   WS-TD-Leap-Test-Year by 4 giving WS-TD-Div-Result
034100                                        remainder WS-TD-Div-Remainder.
034200     if       WS-TD-Div-Remainder not = zero
034300              go to zz090-Exit.
034400     divide   WS-TD-Leap-Test-Year by 100 giving WS-TD-Div-Result
034500                                        remainder WS-TD-Div-Remainder.
034600     if       WS-TD-Div-Remainder not = zero
034700              set WS-TD-Is-Leap-Year to true
034800              go to zz090-Exit.
034900     divide   WS-TD-Leap-Test-Year by 400 giving WS-TD-Div-Result
035000                                        remainder WS-TD-Div-Remainder.
035100     if       WS-TD-Div-Remainder = zero
035200              set WS-TD-Is-Leap-Year to true.
035300*
035400 zz090-Exit. exit section.
035500*
035600 zz100-Set-Result-Month-Days section.
035700***********************************
035800*
035900     evaluate WS-TD-Result-Month
036000         when 1  when 3  when 5  when 7  when 8  when 10  when 12
036100              move 31 to WS-TD-Month-Days
036200         when 4  when 6  when 9  when 11
036300              move 30 to WS-TD-Month-Days
036400         when 2
036500              if   WS-TD-Is-Leap-Year
036600                   move 29 to WS-TD-Month-Days
036700              else
036800                   move 28 to WS-TD-Month-Days
036900              end-if
037000     end-evaluate.
037100*
037200 zz100-Exit. exit section.
037300*
