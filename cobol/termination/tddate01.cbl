000100*****************************************************************
000200*                                                               *
000300*                  Termination Date - Date Validator            *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.    TDDATE01.
001100     AUTHOR.        K J HARLOW.
001200     INSTALLATION.  APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.  11/04/1987.
001400     DATE-COMPILED.
001500     SECURITY.      COPYRIGHT (C) 1987-2015 AND LATER, APPLEWOOD
001600                    COMPUTERS.  DISTRIBUTED UNDER THE GNU GENERAL
001700                    PUBLIC LICENSE.  SEE THE FILE COPYING FOR
001800                    DETAILS.
001900*
002000*    Remarks.      Validates an 8-digit ccyymmdd date field for the
002100*                  Termination Date Engine (module TD).  Called by
002200*                  TD000 for every date field on an incoming request
002300*                  before that request is handed to TDCALC01.
002400*
002500*                  Checks year, month and day are a real calendar
002600*                  date.  Does not check the date is in any
002700*                  particular range - that is TDCALC01's job.
002800*
002900*    Called Modules.
003000*                  None.
003100*
003200*    Files used :  None - called subprogram, no files of its own.
003300*
003400*    Linkage     : WS-TD-Date-Parms (copybook wstdcall.cob)
003500*                     WS-TD-DP-Date-In  (in)  ccyymmdd to test
003600*                     WS-TD-DP-Valid-Sw (out) Y = valid, N = invalid
003700*
003800* Changes:
003900* 11/04/87 kjh - 1.0.0  Created - termination notice project,
004000*                       first cut of the date checker for the new
004100*                       notice-period rules coming in with the 87
004200*                       consumer terms revision.
004300* 21/01/88 kjh -    .1  Day-in-month table was wrong for April, fixed.
004400* 19/05/89 kjh -    .2  Century leap-year rule (div 100 not leap
004500*                       unless also div 400) was missing - added.
004600* 02/09/91 kjh -    .3  Tidied WS-TD-Work-Date9 redefines, was
004700*                       re-declaring the same bytes twice by mistake.
004800* 17/02/94 dps -    .4  Added bounds check on year (>= 1000) after a
004900*                       2-digit year slipped through from a branch
005000*                       data-entry screen and rolled the clock back.
005100* 08/07/96 dps -       Minor comment tidy, no logic change.
005200* 14/01/98 rgt - 1.1.0  Year 2000 review: this module already holds
005300*                       the year as 9(4) throughout and the leap
005400*                       year test already handles 2000 correctly
005500*                       (div 400) - no code change required, tested
005600*                       against 1999-12-31 / 2000-01-01 / 2000-02-29.
005700* 02/03/99 rgt -    .1  Added this confirmation to the change log per
005800*                       the Y2K sign-off sheet.
005900* 23/06/09 vbc - 1.2.0  Re-pointed at the shared wstddate.cob work
006000*                       areas so TDCALC01 and this module no longer
006100*                       carry two copies of the same layout.
006200* 11/03/13 vbc -    .1  Copyright notice update.
006300* 19/03/15 dps - 1.3.0  No functional change - annual housekeeping
006400*                       pass, SECURITY paragraph wording refreshed.
006500* 11/09/23 dps - 1.3.1  Added a class check ahead of the year bounds
006600*                       check - WS-TD-DP-Date-In is a PARMFILE/REQFILE
006700*                       field coming straight off a READ, so a
006800*                       non-numeric record (blank line, bad punch,
006900*                       whatever) was reaching the year/month/day
007000*                       tests as raw character junk rather than being
007100*                       caught outright.  Same family of defect as
007200*                       the 17/02/94 fix below, different source.
007300*
007400*****************************************************************
007500* Copyright Notice.
007600* ****************
007700*
007800* This notice supersedes all prior copyright notices in this module.
007900*
008000* This program is part of the Applewood Computers Termination Date
008100* Engine and is Copyright (C) 1987-2015 and later, Applewood Computers.
008200*
008300* This program is free software; you can redistribute it and/or
008400* modify it under the terms of the GNU General Public License as
008500* published by the Free Software Foundation; version 3 and later,
008600* for PERSONAL USAGE ONLY and that includes use within a business
008700* but EXCLUDES repackaging or use for Resale, Rental or Hire in any
008800* way.
008900*
009000* Anyone interested in repackaging, redevelopment for resale or
009100* distribution in a rental or hire mode must first take up their
009200* commercial plans and proposals with Applewood Computers.
009300*
009400* This program is distributed in the hope that it will be useful,
009500* but WITHOUT ANY WARRANTY; without even the implied warranty of
009600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
009700* GNU General Public License for more details.
009800*
009900* You should have received a copy of the GNU General Public
010000* License along with this program; see the file COPYING.  If not,
010100* write to the Free Software Foundation, 59 Temple Place, Suite
010200* 330, Boston, MA 02111-1307 USA.
010300*
010400*****************************************************************
010500*
010600 ENVIRONMENT DIVISION.
010700*================================
010800*
010900 CONFIGURATION SECTION.
011000 SPECIAL-NAMES.
011100     CLASS TD-NUMERIC-CLASS IS "0" THRU "9".
011200*
011300 DATA DIVISION.
011400*================================
011500*
011600 WORKING-STORAGE SECTION.
011700*-----------------------
011800 77  Prog-Name              pic x(20)   value "TDDATE01 (1.3.0)".
011900*
012000 01  WS-Data.
012100     03  WS-TD-Div-Result    pic 9(4)   comp.
012200     03  WS-TD-Div-Remainder pic 99     comp.
012300     03  FILLER              pic x(4).
012400*
012500 copy "wstddate.cob".
012600*
012700 01  Error-Messages.
012800     03  TD001          pic x(30) value "TD001 Invalid date".
012900     03  FILLER              pic x(10).
013000*
013100 LINKAGE SECTION.
013200****************
013300*
013400 copy "wstdcall.cob".
013500*
013600 PROCEDURE DIVISION USING WS-TD-Date-Parms.
013700*=========================================
013800*
013900 aa000-Main                 section.
014000***********************************
014100*
014200     if       WS-TD-DP-Date-In is not TD-NUMERIC-CLASS
014300              go to aa000-Invalid.
014400     move     WS-TD-DP-Date-In to WS-TD-Work-Date9.
014500     if       WS-TD-Work-Year < 1000
014600              go to aa000-Invalid.
014700     if       WS-TD-Work-Month < 1 or WS-TD-Work-Month > 12
014800              go to aa000-Invalid.
014900     perform  zz040-Set-Leap-Switch thru zz040-Exit.
015000     perform  zz050-Set-Month-Days  thru zz050-Exit.
015100     if       WS-TD-Work-Day < 1 or WS-TD-Work-Day > WS-TD-Month-Days
015200              go to aa000-Invalid.
015300     set      WS-TD-DP-Valid to true.
015400     goback.
015500*
015600 aa000-Invalid.
015700     set      WS-TD-DP-Invalid to true.
015800     goback.
015900*
016000 aa000-Exit. exit section.
016100*
016200 zz040-Set-Leap-Switch       section.
016300***********************************
016400*
016500*  Leap year: divisible by 4, except centuries not divisible by 400.
016600*
016700     set      WS-TD-Not-Leap-Year to true.
016800     divide   WS-TD-Work-Year by 4 giving WS-TD-Div-Result
016900                                    remainder WS-TD-Div-Remainder.
017000     if       WS-TD-Div-Remainder not = zero
017100              go to zz040-Exit.
017200     divide   WS-TD-Work-Year by 100 giving WS-TD-Div-Result
017300                                    remainder WS-TD-Div-Remainder.
017400     if       WS-TD-Div-Remainder not = zero
017500              set WS-TD-Is-Leap-Year to true
017600              go to zz040-Exit.
017700     divide   WS-TD-Work-Year by 400 giving WS-TD-Div-Result
017800                                    remainder WS-TD-Div-Remainder.
017900     if       WS-TD-Div-Remainder = zero
018000              set WS-TD-Is-Leap-Year to true.
018100*
018200 zz040-Exit. exit section.
018300*
018400 zz050-Set-Month-Days        section.
018500***********************************
018600*
018700     evaluate WS-TD-Work-Month
018800         when 1  when 3  when 5  when 7  when 8  when 10  when 12
018900              move 31 to WS-TD-Month-Days
019000         when 4  when 6  when 9  when 11
019100              move 30 to WS-TD-Month-Days
019200         when 2
019300              if   WS-TD-Is-Leap-Year
019400                   move 29 to WS-TD-Month-Days
019500              else
019600                   move 28 to WS-TD-Month-Days
019700              end-if
019800     end-evaluate.
019900*
020000 zz050-Exit. exit section.
020100*
