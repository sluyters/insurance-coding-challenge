000100*****************************************************************
000200*                                                               *
000300*              Termination Date - Batch Driver                 *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.    TD000.
001100     AUTHOR.        K J HARLOW.
001200     INSTALLATION.  APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.  11/04/1987.
001400     DATE-COMPILED.
001500     SECURITY.      COPYRIGHT (C) 1987-2015 AND LATER, APPLEWOOD
001600                    COMPUTERS.  DISTRIBUTED UNDER THE GNU GENERAL
001700                    PUBLIC LICENSE.  SEE THE FILE COPYING FOR
001800                    DETAILS.
001900*
002000*    Remarks.      Termination Date Engine batch driver.  Reads the
002100*                  processing-date parameter record, then reads the
002200*                  request file one record at a time, validates and
002300*                  defaults the dates on each request, calls the
002400*                  regime calculator and writes one result record
002500*                  per request.  A one line control-total summary is
002600*                  displayed at end of run.
002700*
002800*    Version.      See Prog-Name in WS.
002900*
003000*    Called Modules.
003100*                  TDDATE01.  Date validator.
003200*                  TDCALC01.  Regime rules calculator.
003300*
003400*    Files used :  Td-Parm-File    (PARMFILE)  input, 1 record.
003500*                  Td-Request-File (REQFILE)   input.
003600*                  Td-Result-File  (RESFILE)   output.
003700*
003800* Changes:
003900* 11/04/87 kjh - 1.0.0  Created - termination notice project.  Reads
004000*                       the new request/result files and drives the
004100*                       date validator and the (then single-regime)
004200*                       calculator.
004300* 21/01/88 kjh -    .1  Summary line was counting the bad record
004400*                       twice on an invalid date, fixed.
004500* 19/05/89 kjh -    .2  No change here - see TDCALC01 for the Feb 29
004600*                       clamp fix, this module just calls it.
004700* 02/09/91 kjh -    .3  Req-Id/Res-Id widened to 6, see wstdreq.cob
004800*                       and wstdres.cob.
004900* 17/02/94 dps -       PARMFILE open error now aborts the run instead
005000*                       of defaulting silently to today - a blank
005100*                       parameter file was producing 1600/01/01.
005200* 08/07/96 dps -       Minor comment tidy, no logic change.
005300* 14/01/98 rgt - 1.1.0  Year 2000 review: dates here are passed
005400*                       through to TDDATE01/TDCALC01 unchanged as
005500*                       9(8) ccyymmdd, no 2-digit year handling in
005600*                       this module - no code change required.
005700* 02/03/99 rgt -    .1  Logged Y2K sign-off per the review above.
005800* 23/06/09 vbc - 1.2.0  Second regime added in TDCALC01 - this module
005900*                       now just echoes back whichever law code it
006000*                       is given, no regime logic of its own.
006100* 11/03/13 vbc -    .1  Copyright notice update.
006200* 19/03/15 dps - 1.3.0  Res-Message text widened to suit the new
006300*                       40-byte field in wstdres.cob.
006400* 11/09/23 dps - 1.3.1  PARMFILE record now class-checked before it
006500*                       is even handed to TDDATE01 - a blank or
006600*                       punched-wrong parameter line used to go all
006700*                       the way into the CALL before coming back
006800*                       invalid; this way it aborts on the spot with
006900*                       its own clear TD020, same fix family as the
007000*                       17/02/94 PARMFILE entry above.
007100* 25/10/23 dps -    .2  Res-Term-Date was shipping as spaces, not
007200*                       zero, on the IV and ER branches - MOVE SPACES
007300*                       at the top of bb000 blanks the whole record
007400*                       before the status is known, and neither branch
007500*                       was re-zeroing the numeric term-date field
007600*                       afterwards.  Added an explicit move of zero on
007700*                       both paths.  Also dropped WS-Td-Today-R, a
007800*                       year/month/day redefines of WS-Td-Today that
007900*                       nothing in this module ever read field by
008000*                       field - wstddate.cob already carries this
008100*                       program's REDEFINES.
008200*
008300*****************************************************************
008400* Copyright Notice.
008500* ****************
008600*
008700* This notice supersedes all prior copyright notices in this module.
008800*
008900* This program is part of the Applewood Computers Termination Date
009000* Engine and is Copyright (C) 1987-2015 and later, Applewood Computers.
009100*
009200* This program is free software; you can redistribute it and/or
009300* modify it under the terms of the GNU General Public License as
009400* published by the Free Software Foundation; version 3 and later,
009500* for PERSONAL USAGE ONLY and that includes use within a business
009600* but EXCLUDES repackaging or use for Resale, Rental or Hire in any
009700* way.
009800*
009900* Anyone interested in repackaging, redevelopment for resale or
010000* distribution in a rental or hire mode must first take up their
010100* commercial plans and proposals with Applewood Computers.
010200*
010300* This program is distributed in the hope that it will be useful,
010400* but WITHOUT ANY WARRANTY; without even the implied warranty of
010500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
010600* GNU General Public License for more details.
010700*
010800* You should have received a copy of the GNU General Public
010900* License along with this program; see the file COPYING.  If not,
011000* write to the Free Software Foundation, 59 Temple Place, Suite
011100* 330, Boston, MA 02111-1307 USA.
011200*
011300*****************************************************************
011400*
011500 ENVIRONMENT DIVISION.
011600*================================
011700*
011800 CONFIGURATION SECTION.
011900 SPECIAL-NAMES.
012000     CLASS TD-NUMERIC-CLASS IS "0" THRU "9".
012100*
012200 INPUT-OUTPUT SECTION.
012300 FILE-CONTROL.
012400*-------------
012500 copy "seltdprm.cob".
012600 copy "seltdreq.cob".
012700 copy "seltdres.cob".
012800*
012900 DATA DIVISION.
013000*================================
013100*
013200 FILE SECTION.
013300*-------------
013400 copy "fdtdprm.cob".
013500 copy "fdtdreq.cob".
013600 copy "fdtdres.cob".
013700*
013800 WORKING-STORAGE SECTION.
013900*-----------------------
014000 77  Prog-Name              pic x(20)   value "TD000 (1.3.0)".
014100*
014200 01  WS-Td-File-Status.
014300     03  Td-Prm-Status       pic xx      value "00".
014400     03  Td-Req-Status       pic xx      value "00".
014500     03  Td-Res-Status       pic xx      value "00".
014600     03  FILLER              pic x(2).
014700*
014800 01  WS-Td-Counters.
014900     03  WS-Td-Read-Ctr       binary-long unsigned value zero.
015000     03  WS-Td-Ok-Ctr         binary-long unsigned value zero.
015100     03  WS-Td-Er-Ctr         binary-long unsigned value zero.
015200     03  WS-Td-Iv-Ctr         binary-long unsigned value zero.
015300     03  WS-Td-Display-Ctr    pic zzzzz9.
015400     03  FILLER               pic x(4).
015500*
015600 01  WS-Td-Switches.
015700     03  WS-Td-Eof-Sw         pic x       value "N".
015800         88  WS-Td-Eof                    value "Y".
015900         88  WS-Td-Not-Eof                value "N".
016000     03  WS-Td-Valid-Sw       pic x       value "Y".
016100         88  WS-Td-Request-Valid          value "Y".
016200         88  WS-Td-Request-Invalid        value "N".
016300     03  FILLER               pic x(2).
016400*
016500*  WS-Td-Today is the whole PARMFILE date held as one numeric field -
016600*  no FILLER, it is already a full 8-byte 9(8) with no byte spare.
016700 01  WS-Td-Today              pic 9(8)    value zero.
016800*
016900 copy "wstddate.cob".
017000*
017100 01  Error-Messages.
017200     03  TD020               pic x(40) value
017300             "TD020 Invalid or missing PARMFILE record".
017400     03  TD-Msg-Ok            pic x(40) value
017500             "Termination date calculated".
017600     03  TD-Msg-Invalid       pic x(40) value
017700             "One request date is not a real date".
017800     03  TD-Msg-Out-Of-Range  pic x(40) value
017900             "Latest renewal outside supported range".
018000     03  FILLER               pic x(4).
018100*
018200*  Areas passed to TDDATE01 and TDCALC01 - td000 is the top level of
018300*  this run, there is nothing above it to pass a LINKAGE SECTION in.
018400*
018500 copy "wstdcall.cob".
018600*
018700 PROCEDURE DIVISION.
018800*===================
018900*
019000 aa000-Main                  section.
019100***********************************
019200*
019300     perform  aa010-Open-Td-Files    thru aa010-Exit.
019400     perform  aa060-Read-One-Request thru aa060-Exit.
019500     perform  aa050-Process-Requests thru aa050-Exit
019600                                      until WS-Td-Eof.
019700     perform  aa090-Write-Summary    thru aa090-Exit.
019800     perform  aa099-Close-Td-Files   thru aa099-Exit.
019900     stop     run.
020000*
020100 aa000-Exit. exit section.
020200*
020300 aa010-Open-Td-Files          section.
020400***********************************
020500*
020600     open     input  Td-Parm-File.
020700     if       Td-Prm-Status not = "00"
020800              display  TD020
020900              stop     run.
021000     read     Td-Parm-File
021100         at end
021200              display  TD020
021300              close    Td-Parm-File
021400              stop     run
021500     end-read.
021600     if       TD-Prm-Today is not TD-NUMERIC-CLASS
021700              display  TD020
021800              close    Td-Parm-File
021900              stop     run.
022000     move     TD-Prm-Today to WS-TD-DP-Date-In.
022100     call     "TDDATE01" using WS-TD-Date-Parms.
022200     if       WS-TD-DP-Invalid
022300              display  TD020
022400              close    Td-Parm-File
022500              stop     run.
022600     move     TD-Prm-Today to WS-Td-Today.
022700     close    Td-Parm-File.
022800*
022900     open     input  Td-Request-File.
023000     if       Td-Req-Status not = "00"
023100              display  "TD021 Cannot open request file - " Td-Req-Status
023200              stop     run.
023300     open     output Td-Result-File.
023400     if       Td-Res-Status not = "00"
023500              display  "TD022 Cannot open result file - " Td-Res-Status
023600              close    Td-Request-File
023700              stop     run.
023800*
023900 aa010-Exit. exit section.
024000*
024100 aa050-Process-Requests       section.
024200***********************************
024300*
024400     perform  bb000-Process-One-Request thru bb000-Exit.
024500     perform  aa060-Read-One-Request    thru aa060-Exit.
024600*
024700 aa050-Exit. exit section.
024800*
024900 aa060-Read-One-Request       section.
025000***********************************
025100*
025200     read     Td-Request-File
025300         at end
025400              set WS-Td-Eof to true
025500     end-read.
025600     if       WS-Td-Not-Eof
025700              add 1 to WS-Td-Read-Ctr.
025800*
025900 aa060-Exit. exit section.
026000*
026100 aa090-Write-Summary          section.
026200***********************************
026300*
026400     move     WS-Td-Read-Ctr to WS-Td-Display-Ctr.
026500     display  "TD000 - Records read    - " WS-Td-Display-Ctr.
026600     move     WS-Td-Ok-Ctr   to WS-Td-Display-Ctr.
026700     display  "TD000 - OK              - " WS-Td-Display-Ctr.
026800     move     WS-Td-Er-Ctr   to WS-Td-Display-Ctr.
026900     display  "TD000 - ER (range)      - " WS-Td-Display-Ctr.
027000     move     WS-Td-Iv-Ctr   to WS-Td-Display-Ctr.
027100     display  "TD000 - IV (invalid)    - " WS-Td-Display-Ctr.
027200*
027300 aa090-Exit. exit section.
027400*
027500 aa099-Close-Td-Files         section.
027600***********************************
027700*
027800     close    Td-Request-File
027900              Td-Result-File.
028000*
028100 aa099-Exit. exit section.
028200*
028300 bb000-Process-One-Request    section.
028400***********************************
028500*
028600     move     spaces   to TD-Result-Record.
028700     move     TD-Req-Id to TD-Res-Id.
028800     set      WS-Td-Request-Valid to true.
028900*
029000     perform  zz030-Validate-One-Date thru zz030-Exit.
029100     if       WS-Td-Request-Invalid
029200              move   "IV" to TD-Res-Status
029300              move   TD-Msg-Invalid to TD-Res-Message
029400              move   zero to TD-Res-Term-Date
029500              add    1 to WS-Td-Iv-Ctr
029600              write  TD-Result-Record
029700              go to  bb000-Exit.
029800*
029900     perform  zz040-Apply-Defaults thru zz040-Exit.
030000*
030100     move     TD-Req-Contract-Start to WS-TD-CP-Contract-Start.
030200     move     WS-TD-Work-Date9       to WS-TD-CP-Expected-Term.
030300     move     WS-TD-Result-Date9     to WS-TD-CP-Reference-Date.
030400     call     "TDCALC01" using WS-TD-Calc-Parms.
030500*
030600     if       WS-TD-CP-Out-Of-Range
030700              move "ER" to TD-Res-Status
030800              move TD-Msg-Out-Of-Range to TD-Res-Message
030900              move zero to TD-Res-Term-Date
031000              add  1 to WS-Td-Er-Ctr
031100     else
031200              move "OK"                to TD-Res-Status
031300              move WS-TD-CP-Term-Date   to TD-Res-Term-Date
031400              move WS-TD-CP-Law         to TD-Res-Law
031500              move TD-Msg-Ok            to TD-Res-Message
031600              add  1 to WS-Td-Ok-Ctr.
031700     write    TD-Result-Record.
031800*
031900 bb000-Exit. exit section.
032000*
032100 zz030-Validate-One-Date      section.
032200***********************************
032300*
032400*  Tests Contract-Start (always) and Expected-Term / Reference-Date
032500*  when the request actually supplied them (non-zero).
032600*
032700     move     TD-Req-Contract-Start to WS-TD-DP-Date-In.
032800     call     "TDDATE01" using WS-TD-Date-Parms.
032900     if       WS-TD-DP-Invalid
033000              set WS-Td-Request-Invalid to true
033100              go to zz030-Exit.
033200*
033300     if       TD-Req-Expected-Term not = zero
033400              move TD-Req-Expected-Term to WS-TD-DP-Date-In
033500              call "TDDATE01" using WS-TD-Date-Parms
033600              if   WS-TD-DP-Invalid
033700                   set WS-Td-Request-Invalid to true
033800                   go to zz030-Exit
033900              end-if.
034000*
034100     if       TD-Req-Reference-Date not = zero
034200              move TD-Req-Reference-Date to WS-TD-DP-Date-In
034300              call "TDDATE01" using WS-TD-Date-Parms
034400              if   WS-TD-DP-Invalid
034500                   set WS-Td-Request-Invalid to true
034600                   go to zz030-Exit
034700              end-if.
034800*
034900 zz030-Exit. exit section.
035000*
035100 zz040-Apply-Defaults          section.
035200***********************************
035300*
035400*  WS-TD-Result-Date9 comes out of here holding the reference date
035500*  to use; WS-TD-Work-Date9 holds the expected termination date to
035600*  use.  Both are 9(8) work fields borrowed from wstddate.cob - they
035700*  are not decomposed here, just carried as whole numbers.
035800*
035900     if       TD-Req-Reference-Date = zero
036000              move WS-Td-Today to WS-TD-Result-Date9
036100     else
036200              move TD-Req-Reference-Date to WS-TD-Result-Date9.
036300*
036400     if       TD-Req-Expected-Term = zero
036500              or TD-Req-Expected-Term < WS-TD-Result-Date9
036600              move WS-TD-Result-Date9 to WS-TD-Work-Date9
036700     else
036800              move TD-Req-Expected-Term to WS-TD-Work-Date9.
036900*
037000 zz040-Exit. exit section.
037100*
