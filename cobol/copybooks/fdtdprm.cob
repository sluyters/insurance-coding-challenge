000100* 11/04/87 kjh - Created - termination notice project.
000200*
000300 fd  Td-Parm-File.
000400 copy "wstdprm.cob".
000500*
