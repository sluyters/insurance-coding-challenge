000100* 11/04/87 kjh - Created - termination notice project.
000200*
000300     select  Td-Result-File  assign       RESFILE
000400                            organization sequential
000500                            status       Td-Res-Status.
000600*
