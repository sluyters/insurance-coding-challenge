000100********************************************
000200*                                          *
000300*  Record Definition For Td Parameter File *
000400*                                          *
000500*  Single record giving the run's          *
000600*  processing date, used as the notice     *
000700*  reference date when the request does    *
000800*  not supply one.                         *
000900*                                          *
001000*     Sequential file (line sequential)    *
001100********************************************
001200*  File size 8 bytes.
001300*
001400* 11/04/87 kjh - Created - termination notice project.
001500* 14/01/98 rgt - Y2K check - confirmed ccyymmdd, no chg needed.
001600*
001700*  TD-Prm-Today held as ccyymmdd, used when the request has none.
001800*  No FILLER here - the 8-byte record the spec gives us is already
001900*  one full PIC 9(8) field, there is no byte left over to pad with.
002000 01  TD-Parm-Record.
002100     03  TD-Prm-Today         pic 9(8).
002200*
