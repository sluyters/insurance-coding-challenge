000100********************************************
000200*  Calling Data For The Termination Date   *
000300*  Engine's Two Called Modules              *
000400********************************************
000500* 11/04/87 kjh - Created - termination notice project.
000600* 02/09/91 kjh - Split calc parms from validator parms, were one group.
000700*
000800 01  WS-TD-Date-Parms.
000900     03  WS-TD-DP-Date-In    pic 9(8).
001000     03  WS-TD-DP-Valid-Sw   pic x.
001100         88  WS-TD-DP-Valid            value "Y".
001200         88  WS-TD-DP-Invalid          value "N".
001300     03  FILLER              pic x(5).
001400*
001500 01  WS-TD-Calc-Parms.
001600     03  WS-TD-CP-Contract-Start  pic 9(8).
001700     03  WS-TD-CP-Expected-Term   pic 9(8).
001800     03  WS-TD-CP-Reference-Date  pic 9(8).
001900     03  WS-TD-CP-Term-Date       pic 9(8).
002000     03  WS-TD-CP-Law             pic x(4).
002100     03  WS-TD-CP-Error-Sw        pic x.
002200         88  WS-TD-CP-In-Range              value "N".
002300         88  WS-TD-CP-Out-Of-Range          value "Y".
002400     03  FILLER                   pic x(5).
002500*
