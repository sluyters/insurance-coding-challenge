000100* 11/04/87 kjh - Created - termination notice project.
000200*
000300 fd  Td-Request-File.
000400 copy "wstdreq.cob".
000500*
