000100********************************************
000200*                                          *
000300*  Working Storage - Date Decomposition    *
000400*  Areas Shared By The Termination Date    *
000500*  Engine Programs                         *
000600*                                          *
000700*  Each holds a date as ccyy/mm/dd broken  *
000800*  into its parts plus a REDEFINES giving  *
000900*  the same date as a single 9(8) so the   *
001000*  caller can move either form directly.   *
001100********************************************
001200*
001300* 11/04/87 kjh - Created - termination notice project.
001400* 19/05/89 kjh - Added WS-TD-Notice-Date area for notice-end calcs.
001500* 02/09/91 kjh - Added WS-TD-Renewal-Date area, was sharing
001600*                Result by mistake.
001700* 14/01/98 rgt - Y2K check - all year fields already 9(4), no chg needed.
001800* 23/06/09 vbc - Added leap year switch, used to be recomputed inline.
001900* 11/03/13 vbc - Added WS-TD-End-Date, whole-years-between needs two
002000*                independent dates live at once.
002100* 11/09/23 dps - WS-TD-Months-Total widened binary-short to
002200*                binary-long - see TDCALC01 change log, it was
002300*                overflowing for renewal years past about 2730.
002400*
002500*  The four groups below are held at exactly 8 bytes (4+2+2) so the
002600*  9(8) REDEFINES on each gives the same date as one numeric field -
002700*  no FILLER is added to these four, it would throw the REDEFINES
002800*  out of step with the field it redefines.
002900 01  WS-TD-Work-Date.
003000     03  WS-TD-Work-Year      pic 9(4).
003100     03  WS-TD-Work-Month     pic 99.
003200     03  WS-TD-Work-Day       pic 99.
003300 01  WS-TD-Work-Date9  redefines WS-TD-Work-Date
003400                          pic 9(8).
003500*
003600 01  WS-TD-Result-Date.
003700     03  WS-TD-Result-Year    pic 9(4).
003800     03  WS-TD-Result-Month   pic 99.
003900     03  WS-TD-Result-Day     pic 99.
004000 01  WS-TD-Result-Date9  redefines WS-TD-Result-Date
004100                          pic 9(8).
004200*
004300 01  WS-TD-Renewal-Date.
004400     03  WS-TD-Renewal-Year   pic 9(4).
004500     03  WS-TD-Renewal-Month  pic 99.
004600     03  WS-TD-Renewal-Day    pic 99.
004700 01  WS-TD-Renewal-Date9  redefines WS-TD-Renewal-Date
004800                          pic 9(8).
004900*
005000 01  WS-TD-Notice-Date.
005100     03  WS-TD-Notice-Year    pic 9(4).
005200     03  WS-TD-Notice-Month   pic 99.
005300     03  WS-TD-Notice-Day     pic 99.
005400 01  WS-TD-Notice-Date9  redefines WS-TD-Notice-Date
005500                          pic 9(8).
005600*
005700 01  WS-TD-End-Date.
005800     03  WS-TD-End-Year       pic 9(4).
005900     03  WS-TD-End-Month      pic 99.
006000     03  WS-TD-End-Day        pic 99.
006100 01  WS-TD-End-Date9  redefines WS-TD-End-Date
006200                          pic 9(8).
006300*
006400 01  WS-TD-Date-Switches.
006500     03  WS-TD-Leap-Sw         pic x        value "N".
006600         88  WS-TD-Is-Leap-Year            value "Y".
006700         88  WS-TD-Not-Leap-Year           value "N".
006800*  WS-TD-Month-Days  - days in the month under test.
006900     03  WS-TD-Month-Days      binary-char unsigned.
007000*  WS-TD-Whole-Years - k in whole-years-between.
007100     03  WS-TD-Whole-Years     binary-short.
007200*  WS-TD-Months-Total - total month index used by add-months.  Held
007300*  binary-long, not -short - a valid (per TDDATE01) year runs past
007400*  2730 before year*12 would overflow a binary-short.
007500     03  WS-TD-Months-Total    binary-long.
007600*  WS-TD-Leap-Test-Year - year passed in to the leap year test.
007700     03  WS-TD-Leap-Test-Year  pic 9(4)     comp.
007800     03  FILLER                pic x(4).
007900*
