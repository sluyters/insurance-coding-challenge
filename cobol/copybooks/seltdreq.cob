000100* 11/04/87 kjh - Created - termination notice project.
000200*
000300     select  Td-Request-File assign       REQFILE
000400                            organization sequential
000500                            status       Td-Req-Status.
000600*
