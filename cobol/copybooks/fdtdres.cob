000100* 11/04/87 kjh - Created - termination notice project.
000200*
000300 fd  Td-Result-File.
000400 copy "wstdres.cob".
000500*
