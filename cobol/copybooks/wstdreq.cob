000100********************************************
000200*                                          *
000300*  Record Definition For Td Request File   *
000400*                                          *
000500*     Sequential file - arrival order      *
000600********************************************
000700*  File size 34 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 11/04/87 kjh - Created - termination notice project.
001200* 02/09/91 kjh - Req-Id widened 4 to 6 for branch + sequence.
001300* 14/01/98 rgt - Y2K check - confirmed all dates here are ccyymmdd.
001400* 23/06/09 vbc - Comments tidied, no field change.
001500*
001600*  All three dates held as ccyymmdd.  Contract-Start is required.
001700*  Expected-Term 0/blank = none given.  Reference-Date 0/blank =
001800*  use Prm-Today.
001900 01  TD-Request-Record.
002000     03  TD-Req-Id           pic x(6).
002100     03  TD-Req-Contract-Start  pic 9(8).
002200     03  TD-Req-Expected-Term   pic 9(8).
002300     03  TD-Req-Reference-Date  pic 9(8).
002400     03  FILLER              pic x(4).
