000100********************************************
000200*                                          *
000300*  Record Definition For Td Result File    *
000400*                                          *
000500*     Sequential file - one for one with   *
000600*     the request file, same arrival order *
000700********************************************
000800*  File size 80 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 11/04/87 kjh - Created - termination notice project.
001300* 02/09/91 kjh - Res-Id widened to match Req-Id, Res-Law added.
001400* 14/01/98 rgt - Y2K check - Res-Term-Date confirmed ccyymmdd.
001500* 19/03/15 dps - Res-Message widened 24 to 40, filler reduced.
001600*
001700*  Res-Id echoes Req-Id.  Res-Status is OK, ER or IV.  Res-Term-Date
001800*  held as ccyymmdd, zero if status is not OK.  Res-Law is 2024,
001900*  2014 or spaces.
002000 01  TD-Result-Record.
002100     03  TD-Res-Id             pic x(6).
002200     03  TD-Res-Status         pic xx.
002300     03  TD-Res-Term-Date      pic 9(8).
002400     03  TD-Res-Law            pic x(4).
002500     03  TD-Res-Message        pic x(40).
002600     03  FILLER                pic x(20).
