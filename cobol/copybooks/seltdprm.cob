000100* 11/04/87 kjh - Created - termination notice project.
000200*
000300     select  Td-Parm-File   assign       PARMFILE
000400                            organization line sequential
000500                            status       Td-Prm-Status.
000600*
